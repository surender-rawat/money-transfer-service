000100*----------------------------------------------------------------
000200* FDTRAN01.CBL
000300* Record layout for the Transaction file.  STATUS-CODE carries
000400* the posting state; FAIL-MESSAGE is blank except when a
000500* transaction lands in FAILED status.
000600*----------------------------------------------------------------
000700*    04/18/87 LHR  ORIGINAL LAYOUT.
000800*    09/03/90 LHR  ADDED TRAN-FAIL-MESSAGE SO THE EXECUTION RUN
000900*                  CAN RECORD WHY A TRANSFER DID NOT POST. CR-0091.
001000*    01/14/99 RDP  Y2K - TRAN-CREATION-DATE AND TRAN-UPDATE-DATE
001100*                  WERE 6-DIGIT YYMMDD.  WIDENED TO CCYYMMDD AND
001200*                  ADDED THE CENTURY-SPLIT REDEFINES BELOW SO
001300*                  DOWNSTREAM AGE CALCULATIONS STOP ASSUMING
001400*                  "19". CR-0341.
001500*----------------------------------------------------------------
001600 FD  TRANSACTION-FILE
001700     LABEL RECORDS ARE STANDARD.
001800
001900 01  TRANSACTION-RECORD.
002000     05  TRAN-TRANSACTION-ID           PIC 9(09).
002100     05  TRAN-FROM-ACCOUNT-ID          PIC 9(09).
002200     05  TRAN-TO-ACCOUNT-ID            PIC 9(09).
002300     05  TRAN-AMOUNT                   PIC S9(11)V9(02).
002400     05  TRAN-CURRENCY                 PIC X(03).
002500     05  TRAN-STATUS-CODE              PIC X(01).
002600         88  TRAN-IS-CREATED           VALUE "C".
002700         88  TRAN-IS-SUCCEEDED         VALUE "S".
002800         88  TRAN-IS-FAILED            VALUE "F".
002900     05  TRAN-FAIL-MESSAGE             PIC X(200).
003000     05  TRAN-CREATION-DATE            PIC 9(08).
003100     05  TRAN-UPDATE-DATE              PIC 9(08).
003200     05  FILLER                        PIC X(10).
003300
003400*----------------------------------------------------------------
003500* Century-split view of the two date fields, used by the
003600* overnight age-of-transaction report so it does not have to
003700* re-parse CCYYMMDD every time.
003800*----------------------------------------------------------------
003900 01  TRAN-DATE-VIEW REDEFINES TRANSACTION-RECORD.
004000     05  FILLER                        PIC X(244).
004100     05  TRAN-CREATION-CENTURY         PIC 99.
004200     05  TRAN-CREATION-YEAR            PIC 99.
004300     05  TRAN-CREATION-MONTH           PIC 99.
004400     05  TRAN-CREATION-DAY             PIC 99.
004500     05  TRAN-UPDATE-CENTURY           PIC 99.
004600     05  TRAN-UPDATE-YEAR              PIC 99.
004700     05  TRAN-UPDATE-MONTH             PIC 99.
004800     05  TRAN-UPDATE-DAY               PIC 99.
004900     05  FILLER                        PIC X(10).
