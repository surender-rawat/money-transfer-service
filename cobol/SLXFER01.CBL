000100*----------------------------------------------------------------
000200* SLXFER01.CBL
000300* FILE-CONTROL fragment for the incoming transfer-request file
000400* read by the creation run - one record per requested transfer.
000500*----------------------------------------------------------------
000600*    04/25/87 LHR  ORIGINAL SELECT CLAUSE.
000700*----------------------------------------------------------------
001000     SELECT TRANSFER-REQUEST-FILE
001100         ASSIGN TO XFERREQ
001200         ORGANIZATION IS SEQUENTIAL
001300         ACCESS MODE IS SEQUENTIAL
001400         FILE STATUS IS WS-XFER-FILE-STATUS.
