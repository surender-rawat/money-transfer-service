000100*----------------------------------------------------------------
000200* FDXFER01.CBL
000300* One record per requested transfer, the way it arrives from the
000400* teller/branch capture system before a TRANSACTION record
000500* exists for it.
000600*----------------------------------------------------------------
000700*    04/25/87 LHR  ORIGINAL LAYOUT.
000800*----------------------------------------------------------------
000900 FD  TRANSFER-REQUEST-FILE
001000     LABEL RECORDS ARE STANDARD.
001100
001200 01  TRANSFER-REQUEST-RECORD.
001300     05  XFER-FROM-ACCOUNT-ID          PIC 9(09).
001400     05  XFER-TO-ACCOUNT-ID            PIC 9(09).
001500     05  XFER-AMOUNT                   PIC S9(11)V9(02).
001600     05  XFER-CURRENCY                 PIC X(03).
001700     05  FILLER                        PIC X(10).
