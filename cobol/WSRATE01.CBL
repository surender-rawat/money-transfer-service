000100*----------------------------------------------------------------
000200* WSRATE01.CBL
000300* Fixed exchange-rate table - loaded from literals at compile
000400* time, not from a file, since the three currencies we settle
000500* in (INR/USD/EUR) and their rates change only by a program
000600* change, never intra-day.  Table is searched by FROM/TO pair;
000700* every pair the posting programs can ask for is present,
000800* including the identity (same-currency) pairs.
000900*----------------------------------------------------------------
001000*    05/02/87 LHR  ORIGINAL TABLE - INR/USD/EUR TRIANGLE.
001100*    07/14/94 RDP  RATES REPRICED PER TREASURY MEMO 94-06.
001200*----------------------------------------------------------------
001300 01  WS-EXCHANGE-RATE-TABLE-DATA.
001400     05  FILLER  PIC X(03) VALUE "INR".
001500     05  FILLER  PIC X(03) VALUE "EUR".
001600     05  FILLER  PIC S9(03)V9(04) VALUE 0.0130.
001700     05  FILLER  PIC X(03) VALUE "INR".
001800     05  FILLER  PIC X(03) VALUE "USD".
001900     05  FILLER  PIC S9(03)V9(04) VALUE 0.0140.
002000     05  FILLER  PIC X(03) VALUE "INR".
002100     05  FILLER  PIC X(03) VALUE "INR".
002200     05  FILLER  PIC S9(03)V9(04) VALUE 1.0000.
002300     05  FILLER  PIC X(03) VALUE "USD".
002400     05  FILLER  PIC X(03) VALUE "EUR".
002500     05  FILLER  PIC S9(03)V9(04) VALUE 0.8900.
002600     05  FILLER  PIC X(03) VALUE "USD".
002700     05  FILLER  PIC X(03) VALUE "USD".
002800     05  FILLER  PIC S9(03)V9(04) VALUE 1.0000.
002900     05  FILLER  PIC X(03) VALUE "USD".
003000     05  FILLER  PIC X(03) VALUE "INR".
003100     05  FILLER  PIC S9(03)V9(04) VALUE 69.4600.
003200     05  FILLER  PIC X(03) VALUE "EUR".
003300     05  FILLER  PIC X(03) VALUE "EUR".
003400     05  FILLER  PIC S9(03)V9(04) VALUE 1.0000.
003500     05  FILLER  PIC X(03) VALUE "EUR".
003600     05  FILLER  PIC X(03) VALUE "USD".
003700     05  FILLER  PIC S9(03)V9(04) VALUE 1.1200.
003800     05  FILLER  PIC X(03) VALUE "EUR".
003900     05  FILLER  PIC X(03) VALUE "INR".
004000     05  FILLER  PIC S9(03)V9(04) VALUE 77.8100.
004100
004200 01  WS-EXCHANGE-RATE-TABLE REDEFINES WS-EXCHANGE-RATE-TABLE-DATA.
004300     05  WS-RATE-ENTRY OCCURS 9 TIMES
004400                       INDEXED BY WS-RATE-INDEX.
004500         10  WS-RATE-FROM-CURRENCY     PIC X(03).
004600         10  WS-RATE-TO-CURRENCY       PIC X(03).
004700         10  WS-RATE-VALUE             PIC S9(03)V9(04).
004800
004900 77  WS-NUMBER-OF-RATES                PIC 9(02) COMP VALUE 9.
005000
005100*----------------------------------------------------------------
005200* Parameter area for CONVERT-CURRENCY-AMOUNT (PLRATE01.CBL).
005300* Caller loads the three WS-CONV-xxx-IN fields and performs the
005400* paragraph; the converted amount comes back rounded to 2 places
005500* in WS-CONV-AMOUNT-OUT.
005600*----------------------------------------------------------------
005700 77  WS-CONV-AMOUNT-IN                 PIC S9(11)V9(02).
005800 77  WS-CONV-FROM-CURRENCY-IN          PIC X(03).
005900 77  WS-CONV-TO-CURRENCY-IN            PIC X(03).
006000 77  WS-CONV-AMOUNT-OUT                PIC S9(11)V9(02).
006100 77  WS-CONV-RATE-FOUND-SWITCH         PIC X(01) VALUE "N".
006200     88  WS-CONV-RATE-WAS-FOUND        VALUE "Y".
006300     88  WS-CONV-RATE-WAS-NOT-FOUND    VALUE "N".
