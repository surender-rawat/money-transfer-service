000100*----------------------------------------------------------------
000200* FDACCT01.CBL
000300* Record layout for the Bank Account master file.  One record
000400* per customer account.  BALANCE is the posted balance;
000500* BLOCKED-AMOUNT is funds reserved by CREATED transactions that
000600* have not yet posted - it is NOT subtracted from BALANCE until
000700* the transfer executes.  Available-to-transfer is always
000800* BALANCE minus BLOCKED-AMOUNT.
000900*----------------------------------------------------------------
001000*    04/11/87 LHR  ORIGINAL LAYOUT.
001100*    06/02/89 LHR  ADDED ACCT-CURR-CLASS CONDITIONS SO THE
001200*                  POSTING PROGRAMS CAN TEST THE CURRENCY
001300*                  CODE WITHOUT A SEPARATE TABLE LOOKUP. CR-0074.
001400*    08/30/93 RDP  WIDENED ACCT-OWNER-NAME TO 60 BYTES TO MATCH
001500*                  THE NEW ACCOUNT-OPENING SCREEN. CR-0205.
001600*----------------------------------------------------------------
001700 FD  BANK-ACCOUNT-FILE
001800     LABEL RECORDS ARE STANDARD.
001900
002000 01  BANK-ACCOUNT-RECORD.
002100     05  ACCT-ACCOUNT-ID              PIC 9(09).
002200     05  ACCT-OWNER-NAME               PIC X(60).
002300     05  ACCT-BALANCE                  PIC S9(11)V9(02).
002400     05  ACCT-BLOCKED-AMOUNT           PIC S9(11)V9(02).
002500     05  ACCT-CURRENCY-CODE            PIC X(03).
002600         88  ACCT-CURR-IS-INR          VALUE "INR".
002700         88  ACCT-CURR-IS-USD          VALUE "USD".
002800         88  ACCT-CURR-IS-EUR          VALUE "EUR".
002900         88  ACCT-CURR-IS-VALID        VALUES "INR" "USD" "EUR".
003000     05  FILLER                        PIC X(15).
003100
003200*----------------------------------------------------------------
003300* Alternate view of the record used by the overnight balance
003400* audit job to pull the account number without unpacking the
003500* whole group item.  Same storage, same length as above.
003600*----------------------------------------------------------------
003700 01  ACCT-ALTERNATE-VIEW REDEFINES BANK-ACCOUNT-RECORD.
003800     05  ACCT-ALT-ACCOUNT-ID           PIC 9(09).
003900     05  FILLER                        PIC X(104).
