000100*----------------------------------------------------------------
000200* PLCDAT01.CBL
000300* OBTAIN-TODAYS-DATE - stamps WS-TODAYS-DATE with the system
000400* date in CCYYMMDD form for CREATION-DATE/UPDATE-DATE.  Uses
000500* ACCEPT ... FROM DATE (6-digit YYMMDD) rather than a century-
000600* aware ACCEPT, so the century has to be windowed by hand below.
000700*----------------------------------------------------------------
000800*    04/18/87 LHR  ORIGINAL ROUTINE.
000900*    11/09/98 RDP  Y2K - ACCEPT FROM DATE ONLY RETURNS A 2-DIGIT
001000*                  YEAR.  ADDED THE CENTURY WINDOW BELOW (YY
001100*                  LESS THAN 50 MEANS 20XX) SO TRAN-CREATION-DATE
001200*                  AND TRAN-UPDATE-DATE DO NOT ROLL OVER TO 1900
001300*                  ON 01/01/2000.  CR-0341.
001400*----------------------------------------------------------------
001500 OBTAIN-TODAYS-DATE.
001600     ACCEPT WS-TODAYS-DATE-YYMMDD FROM DATE.
001700     IF WS-TODAYS-YY-PART < 50
001800         MOVE 20 TO WS-TODAYS-CENTURY
001900     ELSE
002000         MOVE 19 TO WS-TODAYS-CENTURY.
002100     MOVE WS-TODAYS-CENTURY  TO WS-TODAYS-DATE-CC.
002200     MOVE WS-TODAYS-YY-PART  TO WS-TODAYS-DATE-YY.
002300     MOVE WS-TODAYS-MM-PART  TO WS-TODAYS-DATE-MM.
002400     MOVE WS-TODAYS-DD-PART  TO WS-TODAYS-DATE-DD.
