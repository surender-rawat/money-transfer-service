000100*----------------------------------------------------------------
000200* SLACCT01.CBL
000300* FILE-CONTROL fragment for the Bank Account master file.
000400* Copied into every program that opens BANK-ACCOUNT-FILE.
000500*----------------------------------------------------------------
000600*    04/11/87 LHR  ORIGINAL SELECT CLAUSE.
000700*    02/19/91 LHR  CHANGED TO RELATIVE ORGANIZATION - NO ISAM
000800*                  HANDLER ON THE NEW RUN-TIME. CR-0118.
000900*----------------------------------------------------------------
001000     SELECT BANK-ACCOUNT-FILE
001100         ASSIGN TO BANKACCT
001200         ORGANIZATION IS RELATIVE
001300         ACCESS MODE IS DYNAMIC
001400         RELATIVE KEY IS WS-ACCT-RELATIVE-KEY
001500         FILE STATUS IS WS-ACCT-FILE-STATUS.
