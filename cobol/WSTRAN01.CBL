000100*----------------------------------------------------------------
000200* WSTRAN01.CBL
000300* WORKING-STORAGE plumbing for TRANSACTION-FILE I-O - the
000400* RELATIVE KEY and FILE STATUS named in SLTRAN01.CBL, plus the
000500* end-of-file switch used by the execution run's main scan.
000600*----------------------------------------------------------------
000700*    04/18/87 LHR  ORIGINAL.
000800*----------------------------------------------------------------
001000 77  WS-TRAN-RELATIVE-KEY              PIC 9(09) COMP.
001100 77  WS-TRAN-FILE-STATUS               PIC X(02).
001200     88  WS-TRAN-STATUS-IS-OK          VALUE "00".
001300 77  WS-TRAN-FOUND-SWITCH              PIC X(01) VALUE "N".
001400     88  WS-TRAN-WAS-FOUND             VALUE "Y".
001500     88  WS-TRAN-WAS-NOT-FOUND         VALUE "N".
001600 77  WS-TRAN-FILE-AT-END-SWITCH        PIC X(01) VALUE "N".
001700     88  WS-TRAN-FILE-IS-AT-END        VALUE "Y".
