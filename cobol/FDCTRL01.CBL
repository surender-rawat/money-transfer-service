000100*----------------------------------------------------------------
000200* FDCTRL01.CBL
000300* One-record control file for the transaction-number counter.
000400*----------------------------------------------------------------
000500*    04/25/87 LHR  ORIGINAL LAYOUT.
000600*----------------------------------------------------------------
000700 FD  CONTROL-FILE
000800     LABEL RECORDS ARE STANDARD.
000900
001000 01  CONTROL-RECORD.
001100     05  CTRL-KEY                      PIC 9(01).
001200     05  CTRL-LAST-TRANSACTION-ID      PIC 9(09).
001300     05  FILLER                        PIC X(10).
