000100*----------------------------------------------------------------
000200* SLCTRL01.CBL
000300* FILE-CONTROL fragment for the one-record transaction-number
000400* control file.  Holds the last TRANSACTION-ID handed out so the
000500* creation run can assign the next one without an ISAM key
000600* generator.
000700*----------------------------------------------------------------
000800*    04/25/87 LHR  ORIGINAL SELECT CLAUSE.
000900*----------------------------------------------------------------
001000     SELECT CONTROL-FILE
001100         ASSIGN TO TRANCTRL
001200         ORGANIZATION IS RELATIVE
001300         ACCESS MODE IS DYNAMIC
001400         RELATIVE KEY IS WS-CTRL-RELATIVE-KEY
001500         FILE STATUS IS WS-CTRL-FILE-STATUS.
