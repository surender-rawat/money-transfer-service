000100*----------------------------------------------------------------
000200* PLRATE01.CBL
000300* CONVERT-CURRENCY-AMOUNT - looks up WS-CONV-FROM-CURRENCY-IN/
000400* WS-CONV-TO-CURRENCY-IN in the rate table and multiplies
000500* WS-CONV-AMOUNT-IN by the rate, rounding to 2 decimal places.
000600* Does no file I-O of its own.  Copied into the PROCEDURE
000700* DIVISION of every program that posts or blocks a transfer.
000900*----------------------------------------------------------------
001000*    05/02/87 LHR  ORIGINAL ROUTINE.
001100*    07/14/94 RDP  REPRICED TABLE, SEE WSRATE01.CBL.
001200*----------------------------------------------------------------
001300 CONVERT-CURRENCY-AMOUNT.
001400     MOVE "N" TO WS-CONV-RATE-FOUND-SWITCH.
001500     MOVE ZERO TO WS-CONV-AMOUNT-OUT.
001600     SET WS-RATE-INDEX TO 1.
001700     SEARCH WS-RATE-ENTRY
001800         AT END
001900             DISPLAY "CONVERT-CURRENCY-AMOUNT - RATE NOT ON FILE "
002000                 WS-CONV-FROM-CURRENCY-IN "/"
002100                 WS-CONV-TO-CURRENCY-IN
002200         WHEN WS-RATE-FROM-CURRENCY(WS-RATE-INDEX) =
002300                WS-CONV-FROM-CURRENCY-IN
002400          AND WS-RATE-TO-CURRENCY(WS-RATE-INDEX) =
002500                WS-CONV-TO-CURRENCY-IN
002600             PERFORM APPLY-THE-EXCHANGE-RATE.
002700
002800 APPLY-THE-EXCHANGE-RATE.
002900     MOVE "Y" TO WS-CONV-RATE-FOUND-SWITCH.
003000     COMPUTE WS-CONV-AMOUNT-OUT ROUNDED =
003100         WS-CONV-AMOUNT-IN * WS-RATE-VALUE(WS-RATE-INDEX).
