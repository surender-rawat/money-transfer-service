000100*----------------------------------------------------------------
000200* SLTRAN01.CBL
000300* FILE-CONTROL fragment for the Transaction file.  Records are
000400* appended by the creation run and rewritten in place by the
000500* execution run - never deleted.
000600*----------------------------------------------------------------
000700*    04/18/87 LHR  ORIGINAL SELECT CLAUSE.
000800*    02/19/91 LHR  CHANGED TO RELATIVE ORGANIZATION - NO ISAM
000900*                  HANDLER ON THE NEW RUN-TIME. CR-0118.
001000*----------------------------------------------------------------
001100     SELECT TRANSACTION-FILE
001200         ASSIGN TO TRANFILE
001300         ORGANIZATION IS RELATIVE
001400         ACCESS MODE IS DYNAMIC
001500         RELATIVE KEY IS WS-TRAN-RELATIVE-KEY
001600         FILE STATUS IS WS-TRAN-FILE-STATUS.
