000100*----------------------------------------------------------------
000200* WSCTRL01.CBL
000300* WORKING-STORAGE plumbing for CONTROL-FILE I-O.
000400*----------------------------------------------------------------
000500*    04/25/87 LHR  ORIGINAL.
000600*----------------------------------------------------------------
000700 77  WS-CTRL-RELATIVE-KEY              PIC 9(01) COMP.
000800 77  WS-CTRL-FILE-STATUS               PIC X(02).
000900     88  WS-CTRL-STATUS-IS-OK          VALUE "00".
