000100*----------------------------------------------------------------
000200* WSXFER01.CBL
000300* WORKING-STORAGE plumbing for TRANSFER-REQUEST-FILE I-O.
000400*----------------------------------------------------------------
000500*    04/25/87 LHR  ORIGINAL.
000600*----------------------------------------------------------------
000700 77  WS-XFER-FILE-STATUS               PIC X(02).
000800     88  WS-XFER-STATUS-IS-OK          VALUE "00".
000900 77  WS-XFER-FILE-AT-END-SWITCH        PIC X(01) VALUE "N".
001000     88  WS-XFER-FILE-IS-AT-END        VALUE "Y".
