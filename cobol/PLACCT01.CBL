000100*----------------------------------------------------------------
000200* PLACCT01.CBL
000300* Read-for-update and rewrite of a single BANK-ACCOUNT-RECORD by
000400* ACCOUNT-ID.  Caller loads WS-ACCT-LOOKUP-ID and performs
000500* READ-ACCOUNT-FOR-UPDATE; the record comes back in
000600* BANK-ACCOUNT-RECORD (FDACCT01.CBL) and WS-ACCT-WAS-FOUND tells
000700* the caller whether it is there.  To post a change the caller
000800* moves its new OWNER-NAME/BALANCE/BLOCKED-AMOUNT/CURRENCY-CODE
000900* values into BANK-ACCOUNT-RECORD and performs
001000* REWRITE-ACCOUNT-RECORD.  Copied into the PROCEDURE DIVISION of
001100* every program that blocks or posts against an account.
001200*----------------------------------------------------------------
001300*    04/11/87 LHR  ORIGINAL ROUTINE.
001400*    02/19/91 LHR  CONVERTED FROM INDEXED READ/REWRITE TO
001500*                  RELATIVE KEY, SEE SLACCT01.CBL. CR-0118.
001600*----------------------------------------------------------------
001700 READ-ACCOUNT-FOR-UPDATE.
001800     MOVE WS-ACCT-LOOKUP-ID TO WS-ACCT-RELATIVE-KEY.
001900     MOVE "Y" TO WS-ACCT-FOUND-SWITCH.
002000     READ BANK-ACCOUNT-FILE
002100         INVALID KEY
002200             MOVE "N" TO WS-ACCT-FOUND-SWITCH.
002300
002400 REWRITE-ACCOUNT-RECORD.
002500     MOVE ACCT-ACCOUNT-ID TO WS-ACCT-RELATIVE-KEY.
002600     REWRITE BANK-ACCOUNT-RECORD
002700         INVALID KEY
002800             DISPLAY "REWRITE-ACCOUNT-RECORD - INVALID KEY ON "
002900                 ACCT-ACCOUNT-ID.
