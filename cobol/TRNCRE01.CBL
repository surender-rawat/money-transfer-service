000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRNCRE01.
000300 AUTHOR. L RINEHART.
000400 INSTALLATION. DATA PROCESSING.
000500 DATE-WRITTEN. 04/20/87.
000600 DATE-COMPILED.
000700 SECURITY. NONE
000800*----------------------------------------------------------------
000900* TRNCRE01 reads the incoming transfer-request file and, for
001000* each request, validates it, blocks the funds against the
001100* sending account and writes a new TRANSACTION record in
001200* CREATED status.  A request that fails validation or that
001300* finds insufficient available funds on the sending account is
001400* rejected outright - no account is touched and no transaction
001500* record is written for it.
001600*
001700* This is the "reserve" half of the two-phase transfer process.
001800* TRNEXE01 runs later and posts every CREATED transaction this
001900* program writes.
002000*----------------------------------------------------------------
002100*    04/20/87 LHR  ORIGINAL PROGRAM.
002200*    06/11/87 LHR  ADDED CONTROL FILE COUNTER FOR TRANSACTION-ID
002300*                  SO WE DO NOT RELY ON AN ISAM HANDLER TO HAND
002400*                  OUT NEW KEYS.
002500*    02/19/91 LHR  ACCOUNT AND TRANSACTION FILES CONVERTED FROM
002600*                  INDEXED TO RELATIVE ORGANIZATION. CR-0118.
002700*    07/14/94 RDP  EXCHANGE RATE TABLE REPRICED PER TREASURY
002800*                  MEMO 94-06, SEE WSRATE01.CBL.
002900*    11/09/98 RDP  Y2K - TRANSACTION DATES WIDENED TO CCYYMMDD.
003000*                  SEE PLCDAT01.CBL AND FDTRAN01.CBL. CR-0341.
003100*    03/02/02 RDP  REJECTED-REQUEST COUNT ADDED TO THE END-OF-
003200*                  RUN TOTALS DISPLAY. CR-0502.
003300*----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003800     UPSI-0 ON STATUS IS UPSI-0-ON
003900     UPSI-0 OFF STATUS IS UPSI-0-OFF.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     COPY "SLXFER01.CBL".
004400
004500     COPY "SLACCT01.CBL".
004600
004700     COPY "SLTRAN01.CBL".
004800
004900     COPY "SLCTRL01.CBL".
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400     COPY "FDXFER01.CBL".
005500
005600     COPY "FDACCT01.CBL".
005700
005800     COPY "FDTRAN01.CBL".
005900
006000     COPY "FDCTRL01.CBL".
006100
006200 WORKING-STORAGE SECTION.
006300
006400 77  WS-REQUESTS-READ-COUNT        PIC 9(07) COMP VALUE ZERO.
006500 77  WS-TRANSACTIONS-CREATED-COUNT PIC 9(07) COMP VALUE ZERO.
006600 77  WS-REQUESTS-REJECTED-COUNT    PIC 9(07) COMP VALUE ZERO.
006700 77  WS-REQUEST-IS-VALID-SWITCH    PIC X(01) VALUE "Y".
006800     88  WS-REQUEST-IS-VALID       VALUE "Y".
006900     88  WS-REQUEST-IS-INVALID     VALUE "N".
007000 77  WS-FUNDS-ARE-SUFFICIENT-SWITCH PIC X(01) VALUE "Y".
007100     88  WS-FUNDS-ARE-SUFFICIENT  VALUE "Y".
007200     88  WS-FUNDS-ARE-NOT-SUFFICIENT VALUE "N".
007300 77  WS-AMOUNT-TO-WITHDRAW         PIC S9(11)V9(02) VALUE ZERO.
007400 77  WS-AVAILABLE-TO-TRANSFER      PIC S9(11)V9(02) VALUE ZERO.
007500
007600     COPY "WSXFER01.CBL".
007700
007800     COPY "WSACCT01.CBL".
007900
008000     COPY "WSTRAN01.CBL".
008100
008200     COPY "WSCTRL01.CBL".
008300
008400     COPY "WSRATE01.CBL".
008500
008600     COPY "WSCDAT01.CBL".
008700
008800 PROCEDURE DIVISION.
008900 PROGRAM-BEGIN.
009000     PERFORM OPENING-PROCEDURE.
009100     PERFORM MAIN-PROCESS.
009200     PERFORM CLOSING-PROCEDURE.
009300
009400 PROGRAM-EXIT.
009500     EXIT PROGRAM.
009600
009700 PROGRAM-DONE.
009800     STOP RUN.
009900
010000 OPENING-PROCEDURE.
010100     OPEN INPUT TRANSFER-REQUEST-FILE.
010200     OPEN I-O BANK-ACCOUNT-FILE.
010300     OPEN I-O TRANSACTION-FILE.
010400     OPEN I-O CONTROL-FILE.
010410     IF UPSI-0-ON
010420         DISPLAY "TRNCRE01 - UPSI-0 ON - TRACE MODE REQUESTED".
010500     PERFORM OBTAIN-TODAYS-DATE.
010600
010700 CLOSING-PROCEDURE.
010800     CLOSE TRANSFER-REQUEST-FILE.
010900     CLOSE BANK-ACCOUNT-FILE.
011000     CLOSE TRANSACTION-FILE.
011100     CLOSE CONTROL-FILE.
011200     DISPLAY "TRNCRE01 - REQUESTS READ       " WS-REQUESTS-READ-COUNT.
011300     DISPLAY "TRNCRE01 - TRANSACTIONS CREATED " WS-TRANSACTIONS-CREATED-COUNT.
011400     DISPLAY "TRNCRE01 - REQUESTS REJECTED    " WS-REQUESTS-REJECTED-COUNT.
011500
011600*----------------------------------------------------------------
011700* Main line - one transfer request per pass.  A rejected request
011800* simply is not written anywhere; a good request blocks the
011900* funds and creates the transaction in one pass with no I-O left
012000* half-done between the two writes.
012100*----------------------------------------------------------------
012200 MAIN-PROCESS.
012300     MOVE "N" TO WS-XFER-FILE-AT-END-SWITCH.
012400     PERFORM READ-NEXT-TRANSFER-REQUEST.
012500     PERFORM PROCESS-ONE-REQUEST
012600         UNTIL WS-XFER-FILE-IS-AT-END.
012700
012800 PROCESS-ONE-REQUEST.
012900     ADD 1 TO WS-REQUESTS-READ-COUNT.
013000     PERFORM VALIDATE-THE-REQUEST.
013100     IF WS-REQUEST-IS-VALID
013200         PERFORM BLOCK-THE-FUNDS
013300     ELSE
013400         ADD 1 TO WS-REQUESTS-REJECTED-COUNT.
013500     PERFORM READ-NEXT-TRANSFER-REQUEST.
013600
013700*----------------------------------------------------------------
013800* Edit the incoming request.  Any violation rejects the request
013900* before any account is read or any transaction is written.
014000*----------------------------------------------------------------
014200 VALIDATE-THE-REQUEST.
014210     SET WS-REQUEST-IS-VALID TO TRUE.
014220     IF XFER-FROM-ACCOUNT-ID = ZERO
014230         SET WS-REQUEST-IS-INVALID TO TRUE
014240         DISPLAY "REJECTED - FROM-ACCOUNT-ID NOT PRESENT".
014300     IF XFER-TO-ACCOUNT-ID = ZERO
014400         SET WS-REQUEST-IS-INVALID TO TRUE
014500         DISPLAY "REJECTED - TO-ACCOUNT-ID NOT PRESENT".
014600     IF XFER-FROM-ACCOUNT-ID = XFER-TO-ACCOUNT-ID
014700         SET WS-REQUEST-IS-INVALID TO TRUE
014800         DISPLAY "REJECTED - FROM AND TO ACCOUNT ARE THE SAME".
014900     IF XFER-AMOUNT NOT NUMERIC
015000         SET WS-REQUEST-IS-INVALID TO TRUE
015100     ELSE
015200         IF XFER-AMOUNT NOT > ZERO
015300             SET WS-REQUEST-IS-INVALID TO TRUE
015400             DISPLAY "REJECTED - AMOUNT NOT GREATER THAN ZERO".
015800
016000*----------------------------------------------------------------
016100* Read the source account, convert the request amount into its
016200* currency, check the available balance, block the funds and
016300* create the transaction.  The account rewrite and the
016400* transaction write are treated as one unbroken unit of work -
016500* they are the last two statements of this paragraph, with no
016600* file activity allowed to intervene between them.
016800*----------------------------------------------------------------
016900 BLOCK-THE-FUNDS.
017000     MOVE XFER-FROM-ACCOUNT-ID TO WS-ACCT-LOOKUP-ID.
017100     PERFORM READ-ACCOUNT-FOR-UPDATE.
017200     IF WS-ACCT-WAS-NOT-FOUND
017300         DISPLAY "REJECTED - FROM ACCOUNT NOT ON FILE "
017400             XFER-FROM-ACCOUNT-ID
017500         ADD 1 TO WS-REQUESTS-REJECTED-COUNT
017600     ELSE
017700         PERFORM CONVERT-REQUEST-TO-ACCOUNT-CURRENCY
017800         PERFORM CHECK-AVAILABLE-BALANCE
017900         IF WS-FUNDS-ARE-SUFFICIENT
018000             PERFORM RESERVE-FUNDS-AND-CREATE-TRANSACTION
018100         ELSE
018200             DISPLAY "REJECTED - INSUFFICIENT AVAILABLE FUNDS "
018300                 XFER-FROM-ACCOUNT-ID
018400             ADD 1 TO WS-REQUESTS-REJECTED-COUNT.
018500
018600 CONVERT-REQUEST-TO-ACCOUNT-CURRENCY.
018700     MOVE XFER-AMOUNT          TO WS-CONV-AMOUNT-IN.
018800     MOVE XFER-CURRENCY        TO WS-CONV-FROM-CURRENCY-IN.
018900     MOVE ACCT-CURRENCY-CODE   TO WS-CONV-TO-CURRENCY-IN.
019000     PERFORM CONVERT-CURRENCY-AMOUNT.
019100     MOVE WS-CONV-AMOUNT-OUT   TO WS-AMOUNT-TO-WITHDRAW.
019200
019300 CHECK-AVAILABLE-BALANCE.
019400     COMPUTE WS-AVAILABLE-TO-TRANSFER =
019500         ACCT-BALANCE - ACCT-BLOCKED-AMOUNT.
019600     IF WS-AVAILABLE-TO-TRANSFER >= WS-AMOUNT-TO-WITHDRAW
019700         SET WS-FUNDS-ARE-SUFFICIENT TO TRUE
019800     ELSE
019900         SET WS-FUNDS-ARE-NOT-SUFFICIENT TO TRUE.
020000
020100 RESERVE-FUNDS-AND-CREATE-TRANSACTION.
020200     ADD WS-AMOUNT-TO-WITHDRAW TO ACCT-BLOCKED-AMOUNT.
020300     PERFORM REWRITE-ACCOUNT-RECORD.
020400     PERFORM CREATE-THE-TRANSACTION.
020500     ADD 1 TO WS-TRANSACTIONS-CREATED-COUNT.
020600
020700*----------------------------------------------------------------
020800* New TRANSACTION-ID comes from the control file counter, the
020900* same way the shop has always minted new voucher and case
021000* numbers where there is no ISAM key-handler to do it for us.
021200*----------------------------------------------------------------
021300 CREATE-THE-TRANSACTION.
021400     PERFORM RETRIEVE-NEXT-TRANSACTION-NUMBER.
021500     MOVE XFER-FROM-ACCOUNT-ID TO TRAN-FROM-ACCOUNT-ID.
021600     MOVE XFER-TO-ACCOUNT-ID   TO TRAN-TO-ACCOUNT-ID.
021700     MOVE XFER-AMOUNT          TO TRAN-AMOUNT.
021800     MOVE XFER-CURRENCY        TO TRAN-CURRENCY.
021900     SET TRAN-IS-CREATED       TO TRUE.
022000     MOVE SPACE                TO TRAN-FAIL-MESSAGE.
022100     MOVE WS-TODAYS-DATE       TO TRAN-CREATION-DATE.
022200     MOVE WS-TODAYS-DATE       TO TRAN-UPDATE-DATE.
022300     MOVE TRAN-TRANSACTION-ID  TO WS-TRAN-RELATIVE-KEY.
022400     WRITE TRANSACTION-RECORD
022500         INVALID KEY
022600         DISPLAY "CREATE-THE-TRANSACTION - WRITE FAILED FOR "
022700             TRAN-TRANSACTION-ID.
022800
022900 RETRIEVE-NEXT-TRANSACTION-NUMBER.
023000     MOVE 1 TO WS-CTRL-RELATIVE-KEY.
023100     READ CONTROL-FILE
023200         INVALID KEY
023300         DISPLAY "RETRIEVE-NEXT-TRANSACTION-NUMBER - CONTROL "
023400             "FILE IS INVALID".
023500     ADD 1 TO CTRL-LAST-TRANSACTION-ID.
023600     MOVE CTRL-LAST-TRANSACTION-ID TO TRAN-TRANSACTION-ID.
023700     REWRITE CONTROL-RECORD
023800         INVALID KEY
023900         DISPLAY "RETRIEVE-NEXT-TRANSACTION-NUMBER - REWRITE "
024000             "FAILED ON CONTROL RECORD".
024100
024200*----------------------------------------------------------------
024300* File activity routines.
024400*----------------------------------------------------------------
024500 READ-NEXT-TRANSFER-REQUEST.
024600     READ TRANSFER-REQUEST-FILE
024700         AT END
024800         SET WS-XFER-FILE-IS-AT-END TO TRUE.
024900
025000*----------------------------------------------------------------
025100* General utility routines
025200*----------------------------------------------------------------
025300     COPY "PLRATE01.CBL".
025400
025500     COPY "PLACCT01.CBL".
025600
025700     COPY "PLCDAT01.CBL".
