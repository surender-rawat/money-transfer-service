000100*----------------------------------------------------------------
000200* WSACCT01.CBL
000300* WORKING-STORAGE plumbing for BANK-ACCOUNT-FILE I-O - the
000400* RELATIVE KEY and FILE STATUS named in SLACCT01.CBL, plus the
000500* found/not-found switch the read-for-update paragraph sets.
000600*----------------------------------------------------------------
000700*    04/11/87 LHR  ORIGINAL.
000800*----------------------------------------------------------------
001000 77  WS-ACCT-RELATIVE-KEY              PIC 9(09) COMP.
001100 77  WS-ACCT-FILE-STATUS               PIC X(02).
001200     88  WS-ACCT-STATUS-IS-OK          VALUE "00".
001300 77  WS-ACCT-LOOKUP-ID                 PIC 9(09).
001400 77  WS-ACCT-FOUND-SWITCH              PIC X(01) VALUE "N".
001500     88  WS-ACCT-WAS-FOUND             VALUE "Y".
001600     88  WS-ACCT-WAS-NOT-FOUND         VALUE "N".
