000100*----------------------------------------------------------------
000200* WSCDAT01.CBL
000300* WORKING-STORAGE for OBTAIN-TODAYS-DATE (PLCDAT01.CBL).  The
000400* two-digit year off ACCEPT FROM DATE is windowed into a century
000500* by hand and assembled into an 8-digit CCYYMMDD date to stamp
000600* TRAN-CREATION-DATE and TRAN-UPDATE-DATE.
000700*----------------------------------------------------------------
000800*    04/18/87 LHR  ORIGINAL.
000900*    11/09/98 RDP  Y2K - ADDED WS-TODAYS-CENTURY AND THE CC
001000*                  SUB-FIELD OF WS-TODAYS-DATE. CR-0341.
001100*----------------------------------------------------------------
001200 01  WS-TODAYS-DATE-YYMMDD.
001300     05  WS-TODAYS-YY-PART             PIC 9(02).
001400     05  WS-TODAYS-MM-PART             PIC 9(02).
001500     05  WS-TODAYS-DD-PART             PIC 9(02).
001510     05  FILLER                        PIC X(01).
001600 77  WS-TODAYS-CENTURY                 PIC 9(02) COMP.
001700 01  WS-TODAYS-DATE.
001800     05  WS-TODAYS-DATE-CC             PIC 9(02).
001900     05  WS-TODAYS-DATE-YY             PIC 9(02).
002000     05  WS-TODAYS-DATE-MM             PIC 9(02).
002100     05  WS-TODAYS-DATE-DD             PIC 9(02).
002110     05  FILLER                        PIC X(01).
