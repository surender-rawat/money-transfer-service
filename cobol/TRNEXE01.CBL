000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRNEXE01.
000300 AUTHOR. L RINEHART.
000400 INSTALLATION. DATA PROCESSING.
000500 DATE-WRITTEN. 04/22/87.
000600 DATE-COMPILED.
000700 SECURITY. NONE
000800*----------------------------------------------------------------
000900* TRNEXE01 is the periodic posting run.  It scans the entire
001000* transaction file end to end and, for every record still in
001100* CREATED status, posts the transfer: it debits the sending
001200* account's balance and blocked amount, converts and credits
001300* the receiving account's balance, and marks the transaction
001400* SUCCEED.  If the funds are no longer sufficient the
001500* transaction is marked FAILED and neither account is touched.
001600* A transaction is processed independently of every other one -
001700* there is no running total and no required order - so one bad
001800* transaction never stops the rest of the run.
001900*
002000* This is the "post" half of the two-phase transfer process.
002100* TRNCRE01 is what put the transaction here in CREATED status.
002200*----------------------------------------------------------------
002300*    04/22/87 LHR  ORIGINAL PROGRAM.
002400*    02/19/91 LHR  ACCOUNT AND TRANSACTION FILES CONVERTED FROM
002500*                  INDEXED TO RELATIVE ORGANIZATION. CR-0118.
002600*    07/14/94 RDP  EXCHANGE RATE TABLE REPRICED PER TREASURY
002700*                  MEMO 94-06, SEE WSRATE01.CBL.
002800*    11/09/98 RDP  Y2K - UPDATE-DATE WIDENED TO CCYYMMDD. SEE
002900*                  PLCDAT01.CBL AND FDTRAN01.CBL. CR-0341.
003000*    03/02/02 RDP  UNEXPECTED-ERROR FAIL PATH ADDED SO A BAD
003100*                  REWRITE NO LONGER ABORTS THE WHOLE RUN.
003200*                  CR-0502.
003300*----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     UPSI-0 ON STATUS IS UPSI-0-ON
003800     UPSI-0 OFF STATUS IS UPSI-0-OFF.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     COPY "SLACCT01.CBL".
004400
004500     COPY "SLTRAN01.CBL".
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000     COPY "FDACCT01.CBL".
005100
005200     COPY "FDTRAN01.CBL".
005300
005400 WORKING-STORAGE SECTION.
005500
005600 77  WS-TRANSACTIONS-READ-COUNT    PIC 9(07) COMP VALUE ZERO.
005700 77  WS-TRANSACTIONS-SUCCEED-COUNT PIC 9(07) COMP VALUE ZERO.
005800 77  WS-TRANSACTIONS-FAILED-COUNT  PIC 9(07) COMP VALUE ZERO.
005900 77  WS-AMOUNT-TO-WITHDRAW         PIC S9(11)V9(02) VALUE ZERO.
006100 77  WS-AMOUNT-TO-DEPOSIT          PIC S9(11)V9(02) VALUE ZERO.
006200 77  WS-NEW-BALANCE                PIC S9(11)V9(02) VALUE ZERO.
006300 77  WS-NEW-BLOCKED-AMOUNT         PIC S9(11)V9(02) VALUE ZERO.
006400 77  WS-FUNDS-ARE-SUFFICIENT-SWITCH PIC X(01) VALUE "Y".
006500     88  WS-FUNDS-ARE-SUFFICIENT  VALUE "Y".
006600     88  WS-FUNDS-ARE-NOT-SUFFICIENT VALUE "N".
006700
006800* Saved copy of the sending account so both accounts can be held
006900* for update at once - the FD record area is shared by every
007000* READ against BANK-ACCOUNT-FILE, so the destination account's
007100* READ would otherwise overlay the source account's fields.
007200 01  WS-SAVED-SOURCE-ACCOUNT.
007300     05  WS-SAVED-SOURCE-ACCOUNT-ID      PIC 9(09).
007400     05  WS-SAVED-SOURCE-OWNER-NAME      PIC X(60).
007500     05  WS-SAVED-SOURCE-BALANCE         PIC S9(11)V9(02).
007600     05  WS-SAVED-SOURCE-BLOCKED-AMOUNT  PIC S9(11)V9(02).
007700     05  WS-SAVED-SOURCE-CURRENCY-CODE   PIC X(03).
007800     05  FILLER                          PIC X(15).
007900
008000     COPY "WSACCT01.CBL".
008100
008200     COPY "WSTRAN01.CBL".
008300
008400     COPY "WSRATE01.CBL".
008500
008600     COPY "WSCDAT01.CBL".
008700
008800 PROCEDURE DIVISION.
008900 PROGRAM-BEGIN.
009000     PERFORM OPENING-PROCEDURE.
009100     PERFORM MAIN-PROCESS.
009200     PERFORM CLOSING-PROCEDURE.
009300
009400 PROGRAM-EXIT.
009500     EXIT PROGRAM.
009600
009700 PROGRAM-DONE.
009800     STOP RUN.
009900
010000 OPENING-PROCEDURE.
010100     OPEN I-O BANK-ACCOUNT-FILE.
010200     OPEN I-O TRANSACTION-FILE.
010210     IF UPSI-0-ON
010220         DISPLAY "TRNEXE01 - UPSI-0 ON - TRACE MODE REQUESTED".
010300     PERFORM OBTAIN-TODAYS-DATE.
010400
010500 CLOSING-PROCEDURE.
010600     CLOSE BANK-ACCOUNT-FILE.
010700     CLOSE TRANSACTION-FILE.
010800     DISPLAY "TRNEXE01 - TRANSACTIONS READ    " WS-TRANSACTIONS-READ-COUNT.
010900     DISPLAY "TRNEXE01 - TRANSACTIONS SUCCEED  " WS-TRANSACTIONS-SUCCEED-COUNT.
011000     DISPLAY "TRNEXE01 - TRANSACTIONS FAILED   " WS-TRANSACTIONS-FAILED-COUNT.
011100
011200*----------------------------------------------------------------
011300* Main line - scan the whole transaction file end to end in
011400* physical (relative-key) order, oldest record first.  Every
011500* record is read, whether CREATED or not, since the file has no
011600* status index to start from.
011700*----------------------------------------------------------------
011800 MAIN-PROCESS.
011900     MOVE "N" TO WS-TRAN-FILE-AT-END-SWITCH.
012000     MOVE ZERO TO WS-TRAN-RELATIVE-KEY.
012100     PERFORM READ-NEXT-TRANSACTION.
012200     PERFORM PROCESS-ONE-TRANSACTION
012300         UNTIL WS-TRAN-FILE-IS-AT-END.
012400
012500 PROCESS-ONE-TRANSACTION.
012600     ADD 1 TO WS-TRANSACTIONS-READ-COUNT.
012700     PERFORM RE-EDIT-TRANSACTION-STATUS.
012800     IF TRAN-IS-CREATED
012900         PERFORM POST-THE-TRANSACTION
013000         PERFORM RECORD-THE-OUTCOME.
013100     PERFORM READ-NEXT-TRANSACTION.
013300
013400*----------------------------------------------------------------
013500* Defensive re-check.  Nothing in this shop changes a
013600* transaction's status except this program, so finding one not
013700* in CREATED status here should never happen in practice; the
013800* transaction is simply left alone if it does.
013900*----------------------------------------------------------------
014000 RE-EDIT-TRANSACTION-STATUS.
014100     IF NOT TRAN-IS-CREATED
014200         DISPLAY "RE-EDIT-TRANSACTION-STATUS - SKIPPING "
014300             TRAN-TRANSACTION-ID " - STATUS NOT CREATED".
014400
014500*----------------------------------------------------------------
014600* Read the source account for update and test whether it has
014700* enough available balance to cover the transaction; the
014800* destination account is not touched until the source side has
014900* already been confirmed sufficient.
015000*----------------------------------------------------------------
015200 POST-THE-TRANSACTION.
015300     MOVE TRAN-FROM-ACCOUNT-ID TO WS-ACCT-LOOKUP-ID.
015400     PERFORM READ-ACCOUNT-FOR-UPDATE.
015500     IF WS-ACCT-WAS-NOT-FOUND
015600         PERFORM FAIL-FOR-UNEXPECTED-ERROR
015700     ELSE
015800         MOVE BANK-ACCOUNT-RECORD TO WS-SAVED-SOURCE-ACCOUNT
015900         PERFORM TEST-FOR-SUFFICIENT-FUNDS
016000         IF WS-FUNDS-ARE-SUFFICIENT
016100             PERFORM POST-THE-SOURCE-AND-DESTINATION
016200         ELSE
016300             PERFORM FAIL-FOR-INSUFFICIENT-FUNDS.
016400
016500 TEST-FOR-SUFFICIENT-FUNDS.
016600     MOVE TRAN-AMOUNT          TO WS-CONV-AMOUNT-IN.
016700     MOVE TRAN-CURRENCY        TO WS-CONV-FROM-CURRENCY-IN.
016800     MOVE WS-SAVED-SOURCE-CURRENCY-CODE TO WS-CONV-TO-CURRENCY-IN.
016900     PERFORM CONVERT-CURRENCY-AMOUNT.
017000     MOVE WS-CONV-AMOUNT-OUT   TO WS-AMOUNT-TO-WITHDRAW.
017100
017200     COMPUTE WS-NEW-BLOCKED-AMOUNT =
017300         WS-SAVED-SOURCE-BLOCKED-AMOUNT - WS-AMOUNT-TO-WITHDRAW.
017400     COMPUTE WS-NEW-BALANCE =
017500         WS-SAVED-SOURCE-BALANCE - WS-AMOUNT-TO-WITHDRAW.
017600
017700     IF WS-NEW-BLOCKED-AMOUNT < ZERO OR WS-NEW-BALANCE < ZERO
017800         SET WS-FUNDS-ARE-NOT-SUFFICIENT TO TRUE
017900     ELSE
018000         SET WS-FUNDS-ARE-SUFFICIENT TO TRUE.
018100
018200*----------------------------------------------------------------
018300* Destination account is read and confirmed on file BEFORE the
018400* source account is rewritten - otherwise a missing destination
018500* account would leave the source account's funds debited with
018600* no corresponding credit anywhere.  See step 9's atomicity rule.
018700*----------------------------------------------------------------
018800 POST-THE-SOURCE-AND-DESTINATION.
018900     MOVE TRAN-TO-ACCOUNT-ID TO WS-ACCT-LOOKUP-ID.
019000     PERFORM READ-ACCOUNT-FOR-UPDATE.
019100     IF WS-ACCT-WAS-NOT-FOUND
019200         PERFORM FAIL-FOR-UNEXPECTED-ERROR
019300     ELSE
019400         PERFORM CONVERT-FOR-DESTINATION-CREDIT
019500         ADD WS-AMOUNT-TO-DEPOSIT TO ACCT-BALANCE
019600         PERFORM REWRITE-ACCOUNT-RECORD
019700         PERFORM REWRITE-THE-SOURCE-ACCOUNT
019800         SET TRAN-IS-SUCCEEDED TO TRUE
019900         MOVE SPACE TO TRAN-FAIL-MESSAGE
020000         ADD 1 TO WS-TRANSACTIONS-SUCCEED-COUNT.
020010
020020 REWRITE-THE-SOURCE-ACCOUNT.
020030     MOVE WS-SAVED-SOURCE-ACCOUNT TO BANK-ACCOUNT-RECORD.
020040     MOVE WS-NEW-BALANCE         TO ACCT-BALANCE.
020050     MOVE WS-NEW-BLOCKED-AMOUNT  TO ACCT-BLOCKED-AMOUNT.
020060     PERFORM REWRITE-ACCOUNT-RECORD.
020070
020080 CONVERT-FOR-DESTINATION-CREDIT.
020090     MOVE TRAN-AMOUNT          TO WS-CONV-AMOUNT-IN.
020100     MOVE TRAN-CURRENCY        TO WS-CONV-FROM-CURRENCY-IN.
020200     MOVE ACCT-CURRENCY-CODE   TO WS-CONV-TO-CURRENCY-IN.
020300     PERFORM CONVERT-CURRENCY-AMOUNT.
020400     MOVE WS-CONV-AMOUNT-OUT   TO WS-AMOUNT-TO-DEPOSIT.
020500
020600*----------------------------------------------------------------
020700* Neither account is touched on the way in here, so failing for
020800* insufficient funds leaves both accounts exactly as they were
020900* before this transaction was examined.
021000*----------------------------------------------------------------
021100 FAIL-FOR-INSUFFICIENT-FUNDS.
021200     SET TRAN-IS-FAILED TO TRUE.
021300     MOVE "INSUFFICIENT AVAILABLE FUNDS ON SOURCE ACCOUNT"
021400         TO TRAN-FAIL-MESSAGE.
021500     ADD 1 TO WS-TRANSACTIONS-FAILED-COUNT.
021600
021700*----------------------------------------------------------------
021800* An account record that should be on file is not; the
021900* transaction is left FAILED with the detail in FAIL-MESSAGE and
022000* no partial account update is kept.
022100*----------------------------------------------------------------
022200 FAIL-FOR-UNEXPECTED-ERROR.
022300     SET TRAN-IS-FAILED TO TRUE.
022400     MOVE "UNEXPECTED ERROR - ACCOUNT NOT ON FILE "
022500         TO TRAN-FAIL-MESSAGE.
022600     ADD 1 TO WS-TRANSACTIONS-FAILED-COUNT.
022700
022800*----------------------------------------------------------------
022900* Whatever the outcome, stamp UPDATE-DATE and rewrite the
023000* transaction record once, last.
023100*----------------------------------------------------------------
023200 RECORD-THE-OUTCOME.
023300     MOVE WS-TODAYS-DATE TO TRAN-UPDATE-DATE.
023400     MOVE TRAN-TRANSACTION-ID TO WS-TRAN-RELATIVE-KEY.
023500     REWRITE TRANSACTION-RECORD
023600         INVALID KEY
023700         DISPLAY "RECORD-THE-OUTCOME - REWRITE FAILED FOR "
023800             TRAN-TRANSACTION-ID.
023900
024000*----------------------------------------------------------------
024100* File activity routines.
024200*----------------------------------------------------------------
024300 READ-NEXT-TRANSACTION.
024400     READ TRANSACTION-FILE NEXT RECORD
024500         AT END
024600         SET WS-TRAN-FILE-IS-AT-END TO TRUE.
025300
025400*----------------------------------------------------------------
025500* General utility routines
025600*----------------------------------------------------------------
025700     COPY "PLRATE01.CBL".
025800
025900     COPY "PLACCT01.CBL".
026000
026100     COPY "PLCDAT01.CBL".
